000100******************************************************************
000200* FECHA       : 11/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : OPTIMIZACION ENERGETICA RESIDENCIAL              *
000500* PROGRAMA    : ENOP1D01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DIARIA QUE CASA EL PRECIO HORARIO DE     *
000800*             : ENERGIA (MERCADO MAYORISTA DIA-ADELANTADO) CON   *
000900*             : EL PRONOSTICO DEL CLIMA, DERIVA LA GENERACION    *
001000*             : SOLAR ESTIMADA DEL TECHO Y APLICA LAS REGLAS DE  *
001100*             : NEGOCIO DEL HOGAR PARA RECOMENDAR, HORA POR      *
001200*             : HORA, SI CARGAR EL VEHICULO ELECTRICO, CORRER EL *
001300*             : LAVAPLATOS, CORRER LA LAVADORA Y/O VENDER EL     *
001400*             : EXCEDENTE SOLAR A LA RED.                        *
001500* ARCHIVOS    : PRECIOS=E,CLIMA=E,RECOMEN=S,CALENDARIO=S         *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* ACCION (ES) : NO APLICA (CORRIDA UNICA DIARIA)                 *
001800* INSTALADO   : 11/03/1994                                       *
001900* BPM/RATIONAL: 941103                                           *
002000* NOMBRE      : OPTIMIZADOR DE ENERGIA DEL HOGAR - CALENDARIO    *
002100*             : DE RECOMENDACIONES POR HORA                      *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. ENOP1D01.
002500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION. OPTIMIZACION ENERGETICA RESIDENCIAL.
002700 DATE-WRITTEN. 11/03/1994.
002800 DATE-COMPILED.
002900 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003000******************************************************************
003100*                    B I T A C O R A   D E   C A M B I O S       *
003200******************************************************************
003300* 11/03/1994 PEDR  941103  VERSION ORIGINAL DEL PROGRAMA.        *
003400* 02/06/1994 PEDR  941215  SE AGREGA VALIDACION DE NUBOSIDAD     *
003500*                          FUERA DE RANGO (0-100) EN LA CARGA    *
003600*                          DE CLIMA.                             *
003700* 19/09/1994 JLGZ  942041  CORRIGE CALCULO DEL FACTOR DE PERIODO *
003800*                          DEL DIA, NO CERRABA EN CERO A LAS 07  *
003900*                          Y A LAS 17 HORAS.                     *
004000* 14/02/1995 PEDR  950077  SE AGREGA EL RENGLON DE TOTALES CON   *
004100*                          LOS UMBRALES DE PRECIO PARA AUDITORIA *
004200*                          DEL CALENDARIO.                       *
004300* 30/11/1995 JLGZ  951298  AMPLIA TABLA DE HORAS CASADAS DE 48   *
004400*                          A 100 RENGLONES POR HOLGURA DE        *
004500*                          PRONOSTICO.                          *
004600* 08/05/1996 MRLR  960512  CORRIGE ORDEN DE LAS REGLAS DE        *
004700*                          EXCEDENTE SOLAR, LAVAPLATOS DEBE      *
004800*                          EVALUARSE ANTES QUE LAVADORA.         *
004900* 21/01/1997 MRLR  970043  SE AGREGA CONTADOR DE REGISTROS NO    *
005000*                          CASADOS EN AMBOS ARCHIVOS DE ENTRADA. *
005100* 03/07/1997 PEDR  970619  AJUSTE AL REDONDEO DE LA GENERACION   *
005200*                          SOLAR ESTIMADA, SE DEJA A 4 DECIMALES.*
005300* 17/11/1998 JLGZ  981107  REVISION DE FECHAS PARA EL CAMBIO DE  *
005400*                          SIGLO (Y2K).  LA LLAVE DE HORA ES     *
005500*                          NUMERICA DE 10 POSICIONES (AAAAMMDDHH)*
005600*                          Y NO SE VE AFECTADA, SE DEJA          *
005700*                          CONSTANCIA DE LA REVISION.           *
005800* 05/01/1999 JLGZ  990009  PRUEBA DE CORRIDA CON FECHAS DEL ANO  *
005900*                          2000, SIN NOVEDAD.  CIERRE Y2K.       *
006000* 22/08/2001 MRLR  012204  SE AGREGA EL UMBRAL DE VENTA A LA RED *
006100*                          (10% DEL PRECIO MAXIMO DEL DIA) AL    *
006200*                          RENGLON DE TOTALES.                   *
006300* 09/04/2004 PEDR  041077  SE ESTANDARIZA EL TEXTO DE LA RAZON   *
006400*                          SEGUN CONTRATO DEL ARCHIVO DE SALIDA. *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-BANDERA IS "Y" "N"
007100     UPSI-0 IS SW-DIAGNOSTICO ON STATUS IS SW-DIAG-ON
007200                               OFF STATUS IS SW-DIAG-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PRECIOS    ASSIGN TO PRECIOS
007600                        FILE STATUS IS FS-PRECIOS.
007700     SELECT CLIMA       ASSIGN TO CLIMA
007800                        FILE STATUS IS FS-CLIMA.
007900     SELECT RECOMEN     ASSIGN TO RECOMEN
008000                        FILE STATUS IS FS-RECOMEN.
008100     SELECT CALENDARIO  ASSIGN TO CALENDARIO
008200                        FILE STATUS IS FS-CALENDARIO.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   PRECIO HORARIO DEL MERCADO MAYORISTA (ENTRADA).
008900 FD  PRECIOS.
009000     COPY ENPRCIN.
009100*   PRONOSTICO DEL CLIMA POR HORA (ENTRADA).
009200 FD  CLIMA.
009300     COPY ENWTHIN.
009400*   RECOMENDACION HORARIA (SALIDA).
009500 FD  RECOMEN.
009600     COPY ENRECOU.
009700*   CALENDARIO IMPRESO DE RECOMENDACIONES (SALIDA, IMAGEN DE
009800*   IMPRESION DE 132 POSICIONES, POSICION 1 ES CONTROL ASA).
009900 FD  CALENDARIO.
010000 01  LINEA-CALENDARIO.
010050     05  FILLER                 PIC X(132).
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*        PARAMETROS DE LA CASA Y TABLA DE HORAS CASADAS          *
010400******************************************************************
010500     COPY ENPARMS.
010600     COPY ENCMBWK.
010700******************************************************************
010800*           RECURSOS DE FILE STATUS Y CONTROL DE FIN             *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     05  FS-PRECIOS                PIC 9(02) VALUE ZEROES.
011200     05  FS-CLIMA                  PIC 9(02) VALUE ZEROES.
011300     05  FS-RECOMEN                PIC 9(02) VALUE ZEROES.
011400     05  FS-CALENDARIO             PIC 9(02) VALUE ZEROES.
011500     05  FILLER                    PIC X(10) VALUE SPACES.
011600 01  WKS-INTERRUPTORES.
011700     05  WKS-FIN-PRECIOS           PIC 9(01) VALUE 0.
011800         88  FIN-PRECIOS                     VALUE 1.
011900     05  WKS-FIN-CLIMA             PIC 9(01) VALUE 0.
012000         88  FIN-CLIMA                       VALUE 1.
012100     05  FILLER                    PIC X(08) VALUE SPACES.
012200******************************************************************
012300*      CONTADORES Y SUBINDICES (BINARIOS PARA VELOCIDAD)         *
012400******************************************************************
012500 01  WKS-CONTADORES.
012600     05  WKS-NUM-PRECIOS           PIC 9(04) COMP.
012700     05  WKS-NUM-CLIMA             PIC 9(04) COMP.
012800     05  WKS-NUM-RENGLONES         PIC 9(04) COMP.
012900     05  WKS-HORAS-PROCESADAS      PIC 9(04) COMP.
013000     05  WKS-PRECIOS-SIN-PAR       PIC 9(04) COMP.
013100     05  WKS-CLIMA-SIN-PAR         PIC 9(04) COMP.
013200     05  WKS-CTA-EV                PIC 9(04) COMP.
013300     05  WKS-CTA-LAVAPLATOS        PIC 9(04) COMP.
013400     05  WKS-CTA-LAVADORA          PIC 9(04) COMP.
013500     05  WKS-CTA-VENDE             PIC 9(04) COMP.
013600     05  FILLER                    PIC X(04) VALUE SPACES.
013700 01  WKS-INDICES.
013800     05  WKS-IDX-PRECIOS           PIC 9(04) COMP VALUE 0.
013900     05  WKS-IDX-CLIMA             PIC 9(04) COMP VALUE 0.
014000     05  WKS-IDX-REN               PIC 9(04) COMP VALUE 0.
014100     05  WKS-I                     PIC 9(04) COMP VALUE 0.
014200     05  WKS-J                     PIC 9(04) COMP VALUE 0.
014300     05  WKS-RANGO-ENTERO          PIC 9(04) COMP VALUE 0.
014400     05  WKS-RANGO-ENTERO-MAS1     PIC 9(04) COMP VALUE 0.
014500     05  FILLER                    PIC X(04) VALUE SPACES.
014600******************************************************************
014700*      TABLAS DE TRABAJO - PRECIO PREPARADO Y CLIMA PREPARADO    *
014800******************************************************************
014900 01  WKS-TAB-PRECIOS.
015000     05  TPR-RENGLON OCCURS 50 TIMES
015100                     INDEXED BY IX-TPR.
015200         10  TPR-TIMESTAMP          PIC 9(10).
015300         10  TPR-PRECIO-KWH         PIC S9(02)V9(04).
015400         10  FILLER                 PIC X(04).
015500 01  WKS-TAB-CLIMA.
015600     05  TCL-RENGLON OCCURS 50 TIMES
015700                     INDEXED BY IX-TCL.
015800         10  TCL-TIMESTAMP          PIC 9(10).
015900         10  TCL-HORA               PIC 9(02).
016000         10  TCL-NUBOSIDAD-PCT      PIC 9(03).
016100         10  TCL-POTENCIAL-SOLAR    PIC 9(01)V9(04).
016200         10  FILLER                 PIC X(04).
016300 01  WKS-VECTOR-PRECIOS.
016400     05  WKS-VP-VALOR PIC S9(02)V9(04)
016450                     OCCURS 100 TIMES INDEXED BY IX-VP.
016480     05  FILLER                PIC X(04) VALUE SPACES.
016600******************************************************************
016700*      AGREGADOS DEL LOTE (PRIMERA PASADA DEL MOTOR DE DECISION) *
016800******************************************************************
016900 01  WKS-AGREGADOS.
017000     05  WKS-PRECIO-MAX            PIC S9(02)V9(04) VALUE ZEROES.
017100     05  WKS-UMBRAL-P25            PIC S9(02)V9(04) VALUE ZEROES.
017200     05  WKS-UMBRAL-P15            PIC S9(02)V9(04) VALUE ZEROES.
017300     05  WKS-UMBRAL-VENTA          PIC S9(02)V9(04) VALUE ZEROES.
017400     05  WKS-CUANTIL               PIC S9(01)V9(04) VALUE ZEROES.
017500     05  WKS-RANGO                 PIC S9(03)V9(04) VALUE ZEROES.
017600     05  WKS-FRACCION              PIC S9(01)V9(04) VALUE ZEROES.
017700     05  WKS-TEMP-PRECIO           PIC S9(02)V9(04) VALUE ZEROES.
017800     05  FILLER                    PIC X(04) VALUE SPACES.
017900******************************************************************
018000*      VARIABLES DE PREPARACION DEL CLIMA / POTENCIAL SOLAR      *
018100******************************************************************
018200 01  WKS-VARIABLES-CLIMA.
018300     05  WKS-DELTA-HORA            PIC S9(02) VALUE ZEROES.
018400     05  WKS-DELTA-CUAD            PIC S9(04) VALUE ZEROES.
018500     05  WKS-FACTOR-DIA            PIC S9(01)V9(04) VALUE ZEROES.
018600     05  WKS-POTENCIAL             PIC S9(01)V9(04) VALUE ZEROES.
018700     05  WKS-NUBOSIDAD-AJUST       PIC 9(03) VALUE ZEROES.
018800     05  FILLER                    PIC X(06) VALUE SPACES.
018900******************************************************************
019000*    DESGLOSE DE LA LLAVE DE HORA (REDEFINES 1 DE 3)             *
019100******************************************************************
019200 01  WKS-TIMESTAMP-DESC            PIC 9(10) VALUE ZEROES.
019300 01  WKS-TIMESTAMP-R REDEFINES WKS-TIMESTAMP-DESC.
019400     05  WKS-TS-ANIO               PIC 9(04).
019500     05  WKS-TS-MES                PIC 9(02).
019600     05  WKS-TS-DIA                PIC 9(02).
019700     05  WKS-TS-HORA               PIC 9(02).
019800******************************************************************
019900*      VARIABLES DEL MOTOR DE DECISION (SEGUNDA PASADA)          *
020000******************************************************************
020100 01  WKS-VARIABLES-DECISION.
020200     05  WKS-NETO-DESPUES-BASE     PIC S9(03)V9(04) VALUE ZEROES.
020300     05  WKS-UMBRAL-LAVAP          PIC S9(01)V9(04) VALUE ZEROES.
020400     05  WKS-UMBRAL-LAVAD          PIC S9(01)V9(04) VALUE ZEROES.
020500     05  WKS-UMBRAL-EV             PIC S9(02)V9(04) VALUE ZEROES.
020600     05  WKS-EV-ACTUADO            PIC 9(01) VALUE 0.
020700         88  EV-ACTUADO                       VALUE 1.
020800     05  WKS-LAVAP-ACTUADO         PIC 9(01) VALUE 0.
020900         88  LAVAP-ACTUADO                    VALUE 1.
021000     05  WKS-LAVAD-ACTUADO         PIC 9(01) VALUE 0.
021100         88  LAVAD-ACTUADO                    VALUE 1.
021200     05  WKS-ES-HORA-LABORAL       PIC 9(01) VALUE 0.
021300         88  ES-HORA-LABORAL                  VALUE 1.
021400     05  FILLER                    PIC X(06) VALUE SPACES.
021500 01  WKS-RAZON.
021600     05  WKS-RAZON-TEXTO           PIC X(120) VALUE SPACES.
021700     05  WKS-PUNTERO-RAZON         PIC 9(03) COMP VALUE 1.
021800     05  WKS-FRASE                 PIC X(60) VALUE SPACES.
021900     05  WKS-HAY-RAZON             PIC 9(01) VALUE 0.
022000         88  HAY-RAZON                        VALUE 1.
022050     05  FILLER                    PIC X(04) VALUE SPACES.
022100******************************************************************
022200*    RENGLONES DEL CALENDARIO IMPRESO (REDEFINES 2, 3 Y 4 DE 3+) *
022300******************************************************************
022400 01  WKS-LINEA-ENC-1.
022500     05  WKS-LE1-CTRL              PIC X(01) VALUE '1'.
022600     05  WKS-LE1-TITULO            PIC X(50) VALUE
022700         "SMART HOME ENERGY OPTIMIZER - HOURLY SCHEDULE".
022800     05  FILLER                    PIC X(81) VALUE SPACES.
022900 01  WKS-LINEA-ENC-1-R REDEFINES WKS-LINEA-ENC-1
023000                     PIC X(132).
023100 01  WKS-LINEA-ENC-2.
023200     05  WKS-LE2-CTRL              PIC X(01) VALUE ' '.
023300     05  WKS-LE2-TEXTO             PIC X(131) VALUE
023400         "TIMESTAMP  PRICE EUR/KWH EST SOLAR KW NET DEMAND KW EV D
023500-        "W WM SELL REASON".
023600 01  WKS-LINEA-ENC-2-R REDEFINES WKS-LINEA-ENC-2
023700                     PIC X(132).
023800 01  WKS-LINEA-DET.
023900     05  WKS-LD-CTRL               PIC X(01) VALUE ' '.
024000     05  WKS-LD-TIMESTAMP          PIC 9(10).
024100     05  FILLER                    PIC X(02) VALUE SPACES.
024200     05  WKS-LD-PRECIO             PIC -ZZ9.9999.
024300     05  FILLER                    PIC X(02) VALUE SPACES.
024400     05  WKS-LD-SOLAR              PIC ZZ9.99.
024500     05  FILLER                    PIC X(02) VALUE SPACES.
024600     05  WKS-LD-DEMANDA            PIC -ZZ9.99.
024700     05  FILLER                    PIC X(02) VALUE SPACES.
024800     05  WKS-LD-EV                 PIC X(01).
024900     05  FILLER                    PIC X(02) VALUE SPACES.
025000     05  WKS-LD-DW                 PIC X(01).
025100     05  FILLER                    PIC X(02) VALUE SPACES.
025200     05  WKS-LD-WM                 PIC X(01).
025300     05  FILLER                    PIC X(02) VALUE SPACES.
025400     05  WKS-LD-SELL               PIC X(01).
025500     05  FILLER                    PIC X(02) VALUE SPACES.
025600     05  WKS-LD-RAZON              PIC X(79).
025700 01  WKS-LINEA-DET-R REDEFINES WKS-LINEA-DET
025800                     PIC X(132).
025900 01  WKS-LINEA-TOT-1.
026000     05  WKS-LT1-CTRL              PIC X(01) VALUE ' '.
026100     05  WKS-LT1-ROTULO-A          PIC X(19) VALUE
026200         "HORAS PROCESADAS..".
026300     05  WKS-LT1-HORAS             PIC ZZZ9.
026400     05  FILLER                    PIC X(03) VALUE SPACES.
026500     05  WKS-LT1-ROTULO-B          PIC X(19) VALUE
026600         "PRECIOS SIN PAR....".
026700     05  WKS-LT1-PREC-SP           PIC ZZZ9.
026800     05  FILLER                    PIC X(03) VALUE SPACES.
026900     05  WKS-LT1-ROTULO-C          PIC X(19) VALUE
027000         "CLIMA SIN PAR......".
027100     05  WKS-LT1-CLIM-SP           PIC ZZZ9.
027200     05  FILLER                    PIC X(61) VALUE SPACES.
027300 01  WKS-LINEA-TOT-1-R REDEFINES WKS-LINEA-TOT-1
027400                     PIC X(132).
027500 01  WKS-LINEA-TOT-2.
027600     05  WKS-LT2-CTRL              PIC X(01) VALUE ' '.
027700     05  WKS-LT2-ROTULO-A          PIC X(19) VALUE
027800         "HORAS CARGA EV.....".
027900     05  WKS-LT2-EV                PIC ZZZ9.
028000     05  FILLER                    PIC X(03) VALUE SPACES.
028100     05  WKS-LT2-ROTULO-B          PIC X(19) VALUE
028200         "HORAS LAVAPLATOS...".
028300     05  WKS-LT2-DW                PIC ZZZ9.
028400     05  FILLER                    PIC X(03) VALUE SPACES.
028500     05  WKS-LT2-ROTULO-C          PIC X(19) VALUE
028600         "HORAS LAVADORA.....".
028700     05  WKS-LT2-WM                PIC ZZZ9.
028800     05  FILLER                    PIC X(03) VALUE SPACES.
028900     05  WKS-LT2-ROTULO-D          PIC X(15) VALUE
029000         "HORAS VENTA....".
029100     05  WKS-LT2-VENDE             PIC ZZZ9.
029200     05  FILLER                    PIC X(39) VALUE SPACES.
029300 01  WKS-LINEA-TOT-2-R REDEFINES WKS-LINEA-TOT-2
029400                     PIC X(132).
029500 01  WKS-LINEA-TOT-3.
029600     05  WKS-LT3-CTRL              PIC X(01) VALUE ' '.
029700     05  WKS-LT3-ROTULO-A          PIC X(19) VALUE
029800         "PRECIO MAXIMO......".
029900     05  WKS-LT3-PMAX              PIC -ZZ9.9999.
030000     05  FILLER                    PIC X(03) VALUE SPACES.
030100     05  WKS-LT3-ROTULO-B          PIC X(19) VALUE
030200         "UMBRAL P25 (EV)....".
030300     05  WKS-LT3-P25               PIC -ZZ9.9999.
030400     05  FILLER                    PIC X(03) VALUE SPACES.
030500     05  WKS-LT3-ROTULO-C          PIC X(19) VALUE
030600         "UMBRAL P15 (APLIC).".
030700     05  WKS-LT3-P15               PIC -ZZ9.9999.
030800     05  FILLER                    PIC X(03) VALUE SPACES.
030900     05  WKS-LT3-ROTULO-D          PIC X(15) VALUE
031000         "UMBRAL VENTA...".
031100     05  WKS-LT3-VENTA             PIC -ZZ9.9999.
031200     05  FILLER                    PIC X(27) VALUE SPACES.
031300 01  WKS-LINEA-TOT-3-R REDEFINES WKS-LINEA-TOT-3
031400                     PIC X(132).
031500 PROCEDURE DIVISION.
031600******************************************************************
031700*                     0 0 0  -  C O N T R O L                    *
031800******************************************************************
031900 000-CONTROL SECTION.
032000 000-INICIO.
032100     PERFORM 100-APERTURA-ARCHIVOS.
032200     PERFORM 300-CARGA-PRECIOS UNTIL FIN-PRECIOS.
032300     PERFORM 400-CARGA-CLIMA UNTIL FIN-CLIMA.
032400     PERFORM 500-COMBINA-PRECIO-CLIMA.
032500     PERFORM 600-CALCULA-AGREGADOS.
032600     PERFORM 700-MOTOR-DECISION.
032700     PERFORM 800-IMPRIME-CALENDARIO.
032800     PERFORM 900-CIERRA-ARCHIVOS.
032900     STOP RUN.
033000******************************************************************
033100*         1 0 0  -  A P E R T U R A   D E   A R C H I V O S      *
033200******************************************************************
033300 100-APERTURA-ARCHIVOS SECTION.
033400 100-INICIO.
033500     OPEN INPUT PRECIOS
033600          INPUT CLIMA
033700          OUTPUT RECOMEN
033800          OUTPUT CALENDARIO.
033900     IF FS-PRECIOS NOT = 00
034000        DISPLAY "ENOP1D01 - ERROR AL ABRIR PRECIOS FS=" FS-PRECIOS
034100        PERFORM 950-ABEND-APERTURA
034200     END-IF.
034300     IF FS-CLIMA NOT = 00
034400        DISPLAY "ENOP1D01 - ERROR AL ABRIR CLIMA    FS=" FS-CLIMA
034500        PERFORM 950-ABEND-APERTURA
034600     END-IF.
034700     IF FS-RECOMEN NOT = 00
034800        DISPLAY "ENOP1D01 - ERROR AL ABRIR RECOMEN FS=" FS-RECOMEN
034900        PERFORM 950-ABEND-APERTURA
035000     END-IF.
035100     IF FS-CALENDARIO NOT = 00
035200        DISPLAY "ENOP1D01 - ERROR AL ABRIR CALEND.  FS="
035300                FS-CALENDARIO
035400        PERFORM 950-ABEND-APERTURA
035500     END-IF.
035600 100-EXIT.
035700     EXIT.
035800******************************************************************
035900*         3 0 0  -  C A R G A   D E   P R E C I O S              *
036000*    LEE EL ARCHIVO DE PRECIOS DIA-ADELANTADO Y LO CONVIERTE     *
036100*    DE EUR/MWH A EUR/KWH (JLGZ 942041, VER BITACORA).           *
036200******************************************************************
036300 300-CARGA-PRECIOS SECTION.
036400 300-INICIO.
036500     READ PRECIOS
036600         AT END
036700             SET FIN-PRECIOS TO TRUE
036800         NOT AT END
036900             PERFORM 310-CONVIERTE-PRECIO
037000     END-READ.
037100 300-EXIT.
037200     EXIT.
037300 310-CONVIERTE-PRECIO.
037400     ADD 1 TO WKS-NUM-PRECIOS.
037500     SET IX-TPR TO WKS-NUM-PRECIOS.
037600     MOVE PREC-TIMESTAMP TO TPR-TIMESTAMP (IX-TPR).
037700     COMPUTE TPR-PRECIO-KWH (IX-TPR) ROUNDED =
037800             PREC-PRECIO-MWH / 1000.
037900 310-EXIT.
038000     EXIT.
038100******************************************************************
038200*    4 0 0  -  C A R G A   D E L   P R O N O S T I C O           *
038300*    LEE EL PRONOSTICO DEL CLIMA Y DERIVA EL POTENCIAL SOLAR     *
038400*    DE CADA HORA (VER 410-CALCULA-POTENCIAL-SOLAR).             *
038500******************************************************************
038600 400-CARGA-CLIMA SECTION.
038700 400-INICIO.
038800     READ CLIMA
038900         AT END
039000             SET FIN-CLIMA TO TRUE
039100         NOT AT END
039200             PERFORM 410-CALCULA-POTENCIAL-SOLAR
039300     END-READ.
039400 400-EXIT.
039500     EXIT.
039600 410-CALCULA-POTENCIAL-SOLAR.
039700     ADD 1 TO WKS-NUM-CLIMA.
039800     SET IX-TCL TO WKS-NUM-CLIMA.
039900*    950812 - LA NUBOSIDAD FUERA DE RANGO SE DEJA EN 100.
040000     MOVE CLIM-NUBOSIDAD-PCT TO WKS-NUBOSIDAD-AJUST.
040100     IF WKS-NUBOSIDAD-AJUST > 100
040200        MOVE 100 TO WKS-NUBOSIDAD-AJUST
040300     END-IF.
040400     MOVE CLIM-TIMESTAMP TO WKS-TIMESTAMP-DESC.
040500*    942041 - EL FACTOR DE PERIODO DEL DIA ES UNA PARABOLA QUE
040600*             CIERRA EN CERO A LAS 07 Y A LAS 17 HORAS.
040700     COMPUTE WKS-DELTA-HORA = WKS-TS-HORA - 12.
040800     COMPUTE WKS-DELTA-CUAD = WKS-DELTA-HORA * WKS-DELTA-HORA.
040900     COMPUTE WKS-FACTOR-DIA ROUNDED =
041000             1 - (0.05 * WKS-DELTA-CUAD).
041100     IF WKS-FACTOR-DIA < 0
041200        MOVE 0 TO WKS-FACTOR-DIA
041300     END-IF.
041400     COMPUTE WKS-POTENCIAL ROUNDED =
041500             ((100 - WKS-NUBOSIDAD-AJUST) / 100) * WKS-FACTOR-DIA.
041600     IF WKS-POTENCIAL < 0
041700        MOVE 0 TO WKS-POTENCIAL
041800     END-IF.
041900     IF WKS-POTENCIAL > 1
042000        MOVE 1 TO WKS-POTENCIAL
042100     END-IF.
042200     MOVE CLIM-TIMESTAMP    TO TCL-TIMESTAMP (IX-TCL).
042300     MOVE WKS-TS-HORA       TO TCL-HORA (IX-TCL).
042400     MOVE WKS-NUBOSIDAD-AJUST
042500                            TO TCL-NUBOSIDAD-PCT (IX-TCL).
042600     MOVE WKS-POTENCIAL     TO TCL-POTENCIAL-SOLAR (IX-TCL).
042700 410-EXIT.
042800     EXIT.
042900******************************************************************
043000*    5 0 0  -  C A S E   D E   P R E C I O   Y   C L I M A       *
043100*    CASE SECUENCIAL DE DOS ARCHIVOS POR LLAVE DE HORA, IGUAL    *
043200*    QUE EL CASE DE MORAS CONTRA EL CATALOGO DE CLIENTES.        *
043300*    970043 - LOS RENGLONES SIN PAR SE CUENTAN Y NO PASAN.       *
043400******************************************************************
043500 500-COMBINA-PRECIO-CLIMA SECTION.
043600 500-INICIO.
043700     MOVE 1 TO WKS-IDX-PRECIOS.
043800     MOVE 1 TO WKS-IDX-CLIMA.
043900     MOVE 0 TO WKS-NUM-RENGLONES.
044000     PERFORM 510-CASA-HORAS
044100         UNTIL WKS-IDX-PRECIOS > WKS-NUM-PRECIOS
044200            OR WKS-IDX-CLIMA   > WKS-NUM-CLIMA.
044300     IF WKS-IDX-PRECIOS <= WKS-NUM-PRECIOS
044400        COMPUTE WKS-PRECIOS-SIN-PAR = WKS-PRECIOS-SIN-PAR
044500              + WKS-NUM-PRECIOS - WKS-IDX-PRECIOS + 1
044600     END-IF.
044700     IF WKS-IDX-CLIMA <= WKS-NUM-CLIMA
044800        COMPUTE WKS-CLIMA-SIN-PAR = WKS-CLIMA-SIN-PAR
044900              + WKS-NUM-CLIMA - WKS-IDX-CLIMA + 1
045000     END-IF.
045100 500-EXIT.
045200     EXIT.
045300 510-CASA-HORAS.
045400     SET IX-TPR TO WKS-IDX-PRECIOS.
045500     SET IX-TCL TO WKS-IDX-CLIMA.
045600     EVALUATE TRUE
045700         WHEN TPR-TIMESTAMP (IX-TPR) < TCL-TIMESTAMP (IX-TCL)
045800             ADD 1 TO WKS-PRECIOS-SIN-PAR
045900             ADD 1 TO WKS-IDX-PRECIOS
046000         WHEN TPR-TIMESTAMP (IX-TPR) > TCL-TIMESTAMP (IX-TCL)
046100             ADD 1 TO WKS-CLIMA-SIN-PAR
046200             ADD 1 TO WKS-IDX-CLIMA
046300         WHEN OTHER
046400             PERFORM 520-CARGA-RENGLON-TABLA
046500             ADD 1 TO WKS-IDX-PRECIOS
046600             ADD 1 TO WKS-IDX-CLIMA
046700     END-EVALUATE.
046800 510-EXIT.
046900     EXIT.
047000 520-CARGA-RENGLON-TABLA.
047100     ADD 1 TO WKS-NUM-RENGLONES.
047200     SET IX-TEN TO WKS-NUM-RENGLONES.
047300     MOVE TPR-TIMESTAMP (IX-TPR)   TO TEN-TIMESTAMP (IX-TEN).
047400     MOVE TCL-HORA (IX-TCL)        TO TEN-HORA (IX-TEN).
047500     MOVE TPR-PRECIO-KWH (IX-TPR)  TO TEN-PRECIO-KWH (IX-TEN).
047600     MOVE TCL-NUBOSIDAD-PCT (IX-TCL)
047700                                   TO TEN-NUBOSIDAD-PCT (IX-TEN).
047800     MOVE TCL-POTENCIAL-SOLAR (IX-TCL)
047900                              TO TEN-POTENCIAL-SOLAR (IX-TEN).
048000*    970619 - LA GENERACION SOLAR ESTIMADA SE DEJA A 4 DECIMALES.
048100     COMPUTE TEN-SOLAR-EST-KW (IX-TEN) ROUNDED =
048200             TCL-POTENCIAL-SOLAR (IX-TCL) *
048300             PARM-POTENCIA-PICO-PANEL.
048400     COMPUTE TEN-DEMANDA-NETA-KW (IX-TEN) ROUNDED =
048500             PARM-CARGA-BASE-HOGAR - TEN-SOLAR-EST-KW (IX-TEN).
048600     MOVE "N" TO TEN-CARGA-EV (IX-TEN).
048700     MOVE "N" TO TEN-LAVAPLATOS (IX-TEN).
048800     MOVE "N" TO TEN-LAVADORA (IX-TEN).
048900     MOVE "N" TO TEN-VENDE (IX-TEN).
049000     MOVE SPACES TO TEN-RAZON (IX-TEN).
049100 520-EXIT.
049200     EXIT.
049300******************************************************************
049400*  6 0 0 - A G R E G A D O S   D E L   L O T E (1A. PASADA)      *
049500*  950077/012204 - PRECIO MAXIMO Y UMBRALES DE PERCENTIL PARA    *
049600*  AUDITORIA DEL CALENDARIO Y PARA EL MOTOR DE DECISION.         *
049700******************************************************************
049800 600-CALCULA-AGREGADOS SECTION.
049900 600-INICIO.
050000     MOVE 1 TO WKS-I.
050100     PERFORM 605-COPIA-Y-COMPARA-MAX
050200         UNTIL WKS-I > WKS-NUM-RENGLONES.
050300     PERFORM 610-ORDENA-PRECIOS.
050400     COMPUTE WKS-UMBRAL-VENTA ROUNDED = WKS-PRECIO-MAX * 0.10.
050500     MOVE 0.2500 TO WKS-CUANTIL.
050600     PERFORM 620-CALCULA-PERCENTIL.
050700     MOVE WKS-TEMP-PRECIO TO WKS-UMBRAL-P25.
050800     MOVE 0.1500 TO WKS-CUANTIL.
050900     PERFORM 620-CALCULA-PERCENTIL.
051000     MOVE WKS-TEMP-PRECIO TO WKS-UMBRAL-P15.
051100 600-EXIT.
051200     EXIT.
051300 605-COPIA-Y-COMPARA-MAX.
051400     SET IX-TEN TO WKS-I.
051500     SET IX-VP  TO WKS-I.
051600     MOVE TEN-PRECIO-KWH (IX-TEN) TO WKS-VP-VALOR (IX-VP).
051700     IF WKS-I = 1
051800        MOVE TEN-PRECIO-KWH (IX-TEN) TO WKS-PRECIO-MAX
051900     ELSE
052000        IF TEN-PRECIO-KWH (IX-TEN) > WKS-PRECIO-MAX
052100           MOVE TEN-PRECIO-KWH (IX-TEN) TO WKS-PRECIO-MAX
052200        END-IF
052300     END-IF.
052400     ADD 1 TO WKS-I.
052500 605-EXIT.
052600     EXIT.
052700*    ORDENAMIENTO DE BURBUJA, MISMO METODO QUE VALIDA-CICLOS-
052800*    MAYOR-GTQ DE MORAS1 PERO SOBRE EL VECTOR DE PRECIOS.
052900 610-ORDENA-PRECIOS.
053000     MOVE 1 TO WKS-I.
053100     PERFORM 611-CICLO-EXTERNO
053200         UNTIL WKS-I >= WKS-NUM-RENGLONES.
053300 610-EXIT.
053400     EXIT.
053500 611-CICLO-EXTERNO.
053600     MOVE 1 TO WKS-J.
053700     COMPUTE WKS-RANGO-ENTERO = WKS-NUM-RENGLONES - WKS-I.
053800     PERFORM 612-CICLO-INTERNO
053900         UNTIL WKS-J > WKS-RANGO-ENTERO.
054000     ADD 1 TO WKS-I.
054100 611-EXIT.
054200     EXIT.
054300 612-CICLO-INTERNO.
054400     SET IX-VP TO WKS-J.
054500     IF WKS-VP-VALOR (IX-VP) > WKS-VP-VALOR (IX-VP + 1)
054600        MOVE WKS-VP-VALOR (IX-VP)     TO WKS-TEMP-PRECIO
054700        MOVE WKS-VP-VALOR (IX-VP + 1) TO WKS-VP-VALOR (IX-VP)
054800        MOVE WKS-TEMP-PRECIO          TO WKS-VP-VALOR (IX-VP + 1)
054900     END-IF.
055000     ADD 1 TO WKS-J.
055100 612-EXIT.
055200     EXIT.
055300*    950077 - PERCENTIL POR INTERPOLACION LINEAL ENTRE
055400*    ESTADISTICOS DE ORDEN.  R = 1 + Q*(N-1); TRUNCA LA PARTE
055500*    ENTERA POR ASIGNACION (NO SE USAN FUNCIONES INTRINSECAS).
055600 620-CALCULA-PERCENTIL.
055700     COMPUTE WKS-RANGO ROUNDED =
055800             1 + (WKS-CUANTIL * (WKS-NUM-RENGLONES - 1)).
055900     MOVE WKS-RANGO TO WKS-RANGO-ENTERO.
056000     COMPUTE WKS-FRACCION ROUNDED =
056100             WKS-RANGO - WKS-RANGO-ENTERO.
056200     COMPUTE WKS-RANGO-ENTERO-MAS1 = WKS-RANGO-ENTERO + 1.
056300     IF WKS-RANGO-ENTERO-MAS1 > WKS-NUM-RENGLONES
056400        MOVE WKS-NUM-RENGLONES TO WKS-RANGO-ENTERO-MAS1
056500     END-IF.
056600     SET IX-VP TO WKS-RANGO-ENTERO.
056700     COMPUTE WKS-TEMP-PRECIO ROUNDED = WKS-VP-VALOR (IX-VP).
056800     SET IX-VP TO WKS-RANGO-ENTERO-MAS1.
056900     COMPUTE WKS-TEMP-PRECIO ROUNDED = WKS-TEMP-PRECIO +
057000             (WKS-FRACCION *
057100             (WKS-VP-VALOR (IX-VP) - WKS-TEMP-PRECIO)).
057200 620-EXIT.
057300     EXIT.
057400******************************************************************
057500*  7 0 0 - M O T O R   D E   D E C I S I O N  (2A. PASADA)       *
057600*  APLICA LAS REGLAS DE NEGOCIO A CADA HORA CASADA, EN ORDEN     *
057700*  DE PRIORIDAD.  960512 - SOLAR ANTES QUE PRECIO DE RED.        *
057800******************************************************************
057900 700-MOTOR-DECISION SECTION.
058000 700-INICIO.
058100     MOVE 1 TO WKS-IDX-REN.
058200     PERFORM 705-DECIDE-UNA-HORA
058300         UNTIL WKS-IDX-REN > WKS-NUM-RENGLONES.
058400 700-EXIT.
058500     EXIT.
058600 705-DECIDE-UNA-HORA.
058700     SET IX-TEN TO WKS-IDX-REN.
058800     MOVE 0 TO WKS-EV-ACTUADO.
058900     MOVE 0 TO WKS-LAVAP-ACTUADO.
059000     MOVE 0 TO WKS-LAVAD-ACTUADO.
059100     MOVE SPACES TO WKS-RAZON-TEXTO.
059200     MOVE 1 TO WKS-PUNTERO-RAZON.
059300     MOVE 0 TO WKS-HAY-RAZON.
059400     MOVE 0 TO WKS-ES-HORA-LABORAL.
059500     IF TEN-HORA (IX-TEN) >= PARM-HORA-INICIO-LABORAL
059600        AND TEN-HORA (IX-TEN) < PARM-HORA-FIN-LABORAL
059700        MOVE 1 TO WKS-ES-HORA-LABORAL
059800     END-IF.
059900     IF TEN-SOLAR-EST-KW (IX-TEN) > 0.05
060000        PERFORM 710-REGLA-SOLAR-EXCEDENTE
060100     END-IF.
060200     PERFORM 720-REGLA-PRECIO-BAJO.
060300     IF NOT HAY-RAZON
060400        MOVE "NO SPECIFIC ACTION RECOMMENDED." TO WKS-RAZON-TEXTO
060500     END-IF.
060600     MOVE TEN-RAZON (IX-TEN) TO TEN-RAZON (IX-TEN).
060700     MOVE WKS-RAZON-TEXTO TO TEN-RAZON (IX-TEN).
060800     ADD 1 TO WKS-IDX-REN.
060900 705-EXIT.
061000     EXIT.
061100*    LAS COMPARACIONES CONTRA WKS-NETO-DESPUES-BASE SON CON
061200*    SIGNO: PUEDE QUEDAR NEGATIVO DESPUES DE RESTAR LAVAPLATOS
061300*    Y/O LAVADORA Y AUN ASI SE SIGUE COMPARANDO (VER BITACORA).
061400 710-REGLA-SOLAR-EXCEDENTE.
061500     COMPUTE WKS-NETO-DESPUES-BASE =
061600             TEN-SOLAR-EST-KW (IX-TEN) - PARM-CARGA-BASE-HOGAR.
061700     COMPUTE WKS-UMBRAL-LAVAP = 0.7 * PARM-POTENCIA-LAVAPLATOS.
061800     IF WKS-NETO-DESPUES-BASE > WKS-UMBRAL-LAVAP
061900        AND NOT LAVAP-ACTUADO
062000        MOVE "Y" TO TEN-LAVAPLATOS (IX-TEN)
062100        MOVE 1 TO WKS-LAVAP-ACTUADO
062200        MOVE "RUNNING DISHWASHER WITH EXCESS SOLAR" TO WKS-FRASE
062300        PERFORM 730-ARMA-RAZON
062400        SUBTRACT PARM-POTENCIA-LAVAPLATOS
062500              FROM WKS-NETO-DESPUES-BASE
062600     END-IF.
062700     COMPUTE WKS-UMBRAL-LAVAD = 0.7 * PARM-POTENCIA-LAVADORA.
062800     IF WKS-NETO-DESPUES-BASE > WKS-UMBRAL-LAVAD
062900        AND NOT LAVAD-ACTUADO
063000        MOVE "Y" TO TEN-LAVADORA (IX-TEN)
063100        MOVE 1 TO WKS-LAVAD-ACTUADO
063200        MOVE "RUNNING WASHING MACHINE WITH EXCESS SOLAR"
063300              TO WKS-FRASE
063400        PERFORM 730-ARMA-RAZON
063500        SUBTRACT PARM-POTENCIA-LAVADORA
063600              FROM WKS-NETO-DESPUES-BASE
063700     END-IF.
063800     COMPUTE WKS-UMBRAL-EV = 0.5 * PARM-POTENCIA-CARGA-EV.
063900     IF NOT ES-HORA-LABORAL
064000        AND WKS-NETO-DESPUES-BASE > WKS-UMBRAL-EV
064100        AND NOT EV-ACTUADO
064200        MOVE "Y" TO TEN-CARGA-EV (IX-TEN)
064300        MOVE 1 TO WKS-EV-ACTUADO
064400        MOVE "CHARGING EV WITH EXCESS SOLAR" TO WKS-FRASE
064500        PERFORM 730-ARMA-RAZON
064600        SUBTRACT PARM-POTENCIA-CARGA-EV
064700              FROM WKS-NETO-DESPUES-BASE
064800     END-IF.
064900     IF WKS-NETO-DESPUES-BASE > 0.1
065000        IF TEN-PRECIO-KWH (IX-TEN) >= WKS-UMBRAL-VENTA
065100           MOVE "Y" TO TEN-VENDE (IX-TEN)
065200           MOVE "SELLING EXCESS SOLAR AT GOOD PRICE" TO WKS-FRASE
065300           PERFORM 730-ARMA-RAZON
065400        ELSE
065500           MOVE "EXCESS SOLAR AVAILABLE BUT SELLING PRICE NOT
065600-               "OPTIMAL" TO WKS-FRASE
065700           PERFORM 730-ARMA-RAZON
065800        END-IF
065900     END-IF.
066000 710-EXIT.
066100     EXIT.
066200*    LA REGLA DE PRECIO DE RED SE EVALUA SIEMPRE, PERO SE OMITE
066300*    POR ELECTRODOMESTICO SI YA ACTUO POR EXCEDENTE SOLAR.
066400 720-REGLA-PRECIO-BAJO.
066500     IF NOT ES-HORA-LABORAL
066600        AND TEN-PRECIO-KWH (IX-TEN) <= WKS-UMBRAL-P25
066700        AND NOT EV-ACTUADO
066800        MOVE "Y" TO TEN-CARGA-EV (IX-TEN)
066900        MOVE 1 TO WKS-EV-ACTUADO
067000        MOVE "CHARGING EV AT LOW GRID PRICE" TO WKS-FRASE
067100        PERFORM 730-ARMA-RAZON
067200     END-IF.
067300     IF TEN-PRECIO-KWH (IX-TEN) <= WKS-UMBRAL-P15
067400        AND NOT LAVAD-ACTUADO
067500        MOVE "Y" TO TEN-LAVADORA (IX-TEN)
067600        MOVE 1 TO WKS-LAVAD-ACTUADO
067700        MOVE "RUNNING WASHING MACHINE AT VERY LOW GRID PRICE"
067800              TO WKS-FRASE
067900        PERFORM 730-ARMA-RAZON
068000     END-IF.
068100     IF TEN-PRECIO-KWH (IX-TEN) <= WKS-UMBRAL-P15
068200        AND NOT LAVAP-ACTUADO
068300        MOVE "Y" TO TEN-LAVAPLATOS (IX-TEN)
068400        MOVE 1 TO WKS-LAVAP-ACTUADO
068500        MOVE "RUNNING DISHWASHER AT VERY LOW GRID PRICE"
068600             TO WKS-FRASE
068700        PERFORM 730-ARMA-RAZON
068800     END-IF.
068900 720-EXIT.
069000     EXIT.
069100*    950077 - ENSAMBLA LA RAZON SEPARANDO CADA FRASE CON "; ".
069200 730-ARMA-RAZON.
069300     IF HAY-RAZON
069400        STRING "; " DELIMITED BY SIZE
069500               WKS-FRASE DELIMITED BY "  "
069600               INTO WKS-RAZON-TEXTO
069700               WITH POINTER WKS-PUNTERO-RAZON
069800        END-STRING
069900     ELSE
070000        STRING WKS-FRASE DELIMITED BY "  "
070100               INTO WKS-RAZON-TEXTO
070200               WITH POINTER WKS-PUNTERO-RAZON
070300        END-STRING
070400        MOVE 1 TO WKS-HAY-RAZON
070500     END-IF.
070600 730-EXIT.
070700     EXIT.
070800******************************************************************
070900*  8 0 0 - I M P R E S I O N   D E L   C A L E N D A R I O       *
071000*  950077 - IMPRIME EL CALENDARIO Y GRABA LA RECOMENDACION.      *
071100******************************************************************
071200 800-IMPRIME-CALENDARIO SECTION.
071300 800-INICIO.
071400     WRITE LINEA-CALENDARIO FROM WKS-LINEA-ENC-1
071500         AFTER ADVANCING PAGE.
071600     WRITE LINEA-CALENDARIO FROM WKS-LINEA-ENC-2
071700         AFTER ADVANCING 2 LINES.
071800     MOVE 1 TO WKS-IDX-REN.
071900     PERFORM 810-ESCRIBE-DETALLE
072000         UNTIL WKS-IDX-REN > WKS-NUM-RENGLONES.
072100     PERFORM 820-ESCRIBE-TOTALES.
072200 800-EXIT.
072300     EXIT.
072400 810-ESCRIBE-DETALLE.
072500     SET IX-TEN TO WKS-IDX-REN.
072600     MOVE TEN-TIMESTAMP (IX-TEN)      TO WKS-LD-TIMESTAMP.
072700     MOVE TEN-PRECIO-KWH (IX-TEN)     TO WKS-LD-PRECIO.
072800     MOVE TEN-SOLAR-EST-KW (IX-TEN)   TO WKS-LD-SOLAR.
072900     MOVE TEN-DEMANDA-NETA-KW (IX-TEN)
073000                                      TO WKS-LD-DEMANDA.
073100     MOVE TEN-CARGA-EV (IX-TEN)       TO WKS-LD-EV.
073200     MOVE TEN-LAVAPLATOS (IX-TEN)     TO WKS-LD-DW.
073300     MOVE TEN-LAVADORA (IX-TEN)       TO WKS-LD-WM.
073400     MOVE TEN-VENDE (IX-TEN)          TO WKS-LD-SELL.
073500     MOVE TEN-RAZON (IX-TEN)          TO WKS-LD-RAZON.
073600     WRITE LINEA-CALENDARIO FROM WKS-LINEA-DET
073700         AFTER ADVANCING 1 LINE.
073800     MOVE TEN-TIMESTAMP (IX-TEN)      TO RECM-TIMESTAMP.
073900     MOVE TEN-PRECIO-KWH (IX-TEN)     TO RECM-PRECIO-KWH.
074000     MOVE TEN-SOLAR-EST-KW (IX-TEN)   TO RECM-SOLAR-EST-KW.
074100     MOVE TEN-DEMANDA-NETA-KW (IX-TEN)
074200                                      TO RECM-DEMANDA-NETA-KW.
074300     MOVE TEN-CARGA-EV (IX-TEN)       TO RECM-CARGA-EV.
074400     MOVE TEN-LAVAPLATOS (IX-TEN)     TO RECM-CORRE-LAVAPLATOS.
074500     MOVE TEN-LAVADORA (IX-TEN)       TO RECM-CORRE-LAVADORA.
074600     MOVE TEN-VENDE (IX-TEN)          TO RECM-VENDE-A-RED.
074700     MOVE TEN-RAZON (IX-TEN)          TO RECM-RAZON.
074800     WRITE REG-RECOMENDACION.
074900     IF FS-RECOMEN NOT = 00
075000        DISPLAY "ENOP1D01 - ERROR AL GRABAR RECOMEN FS="
075100                FS-RECOMEN
075200     END-IF.
075300     ADD 1 TO WKS-HORAS-PROCESADAS.
075400     IF TEN-CARGA-EV (IX-TEN) = "Y"
075500        ADD 1 TO WKS-CTA-EV
075600     END-IF.
075700     IF TEN-LAVAPLATOS (IX-TEN) = "Y"
075800        ADD 1 TO WKS-CTA-LAVAPLATOS
075900     END-IF.
076000     IF TEN-LAVADORA (IX-TEN) = "Y"
076100        ADD 1 TO WKS-CTA-LAVADORA
076200     END-IF.
076300     IF TEN-VENDE (IX-TEN) = "Y"
076400        ADD 1 TO WKS-CTA-VENDE
076500     END-IF.
076600     ADD 1 TO WKS-IDX-REN.
076700 810-EXIT.
076800     EXIT.
076900*    950077/012204 - RENGLON DE TOTALES PARA AUDITORIA DEL
077000*    CALENDARIO (CONTADORES Y UMBRALES DE PRECIO DEL LOTE).
077100 820-ESCRIBE-TOTALES.
077200     MOVE WKS-HORAS-PROCESADAS   TO WKS-LT1-HORAS.
077300     MOVE WKS-PRECIOS-SIN-PAR    TO WKS-LT1-PREC-SP.
077400     MOVE WKS-CLIMA-SIN-PAR      TO WKS-LT1-CLIM-SP.
077500     WRITE LINEA-CALENDARIO FROM WKS-LINEA-TOT-1
077600         AFTER ADVANCING 2 LINES.
077700     MOVE WKS-CTA-EV             TO WKS-LT2-EV.
077800     MOVE WKS-CTA-LAVAPLATOS     TO WKS-LT2-DW.
077900     MOVE WKS-CTA-LAVADORA       TO WKS-LT2-WM.
078000     MOVE WKS-CTA-VENDE          TO WKS-LT2-VENDE.
078100     WRITE LINEA-CALENDARIO FROM WKS-LINEA-TOT-2
078200         AFTER ADVANCING 1 LINE.
078300     MOVE WKS-PRECIO-MAX         TO WKS-LT3-PMAX.
078400     MOVE WKS-UMBRAL-P25         TO WKS-LT3-P25.
078500     MOVE WKS-UMBRAL-P15         TO WKS-LT3-P15.
078600     MOVE WKS-UMBRAL-VENTA       TO WKS-LT3-VENTA.
078700     WRITE LINEA-CALENDARIO FROM WKS-LINEA-TOT-3
078800         AFTER ADVANCING 1 LINE.
078900 820-EXIT.
079000     EXIT.
079100******************************************************************
079200*         9 0 0  -  C I E R R E   D E   A R C H I V O S          *
079300******************************************************************
079400 900-CIERRA-ARCHIVOS SECTION.
079500 900-INICIO.
079600     CLOSE PRECIOS
079700           CLIMA
079800           RECOMEN
079900           CALENDARIO.
080000 900-EXIT.
080100     EXIT.
080200******************************************************************
080300*     9 5 0 - A B E N D   D E   A P E R T U R A               *
080400******************************************************************
080500 950-ABEND-APERTURA SECTION.
080600 950-INICIO.
080700     DISPLAY "ENOP1D01 - CORRIDA ABORTADA POR ERROR DE APERTURA".
080800     STOP RUN.
080900 950-EXIT.
081000     EXIT.
